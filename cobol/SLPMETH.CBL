000100*================================================================         
000200* SLPMETH.CBL                                                             
000300* FILE-CONTROL copy -- PMETHOD-FILE (payment methods, incl the            
000400* PUNKTY loyalty-points account).  Loaded once, in its entirety,          
000500* into WS-PMETHOD-TABLE before the order file is ever opened.             
000600*----------------------------------------------------------------         
000700* 1987-04-09  DWH   ORIGINAL SELECT                                       
000800* 2004-02-20  JLK   REQ 4471 - ASSIGN CHANGED TO LOGICAL NAME             
000900*================================================================         
001000 SELECT PMETHOD-FILE ASSIGN TO PMTHFILE                                   
001100        ORGANIZATION IS SEQUENTIAL                                        
001200        ACCESS MODE IS SEQUENTIAL                                         
001300        FILE STATUS IS WS-PMETHOD-FILE-STATUS.                            

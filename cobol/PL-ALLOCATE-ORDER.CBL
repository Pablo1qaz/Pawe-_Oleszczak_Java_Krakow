000100*================================================================         
000200* PL-ALLOCATE-ORDER.CBL                                                   
000300* PROCEDURE DIVISION copy -- the payment allocation engine.               
000400* Requires WSPALOC.CBL and the COPY FDORDER.CBL / FDPMETH.CBL             
000500* layouts in the calling program's WORKING-STORAGE or FILE                
000600* SECTION.  Entry point is ALLOCATE-ORDER-ENGINE; it charges              
000700* the current ORDER-RECORD to one or two entries of                       
000800* WS-PMETHOD-TABLE, or leaves WS-ORDER-PAID-SW = N and writes             
000900* the failure line when nothing could be applied.                         
001000*----------------------------------------------------------------         
001100* RULE 1 - full payment with POINTS (PUNKTY).                             
001200* RULE 2 - full payment with the best-discount eligible promo             
001300*          card that can cover the order.                                 
001400* RULE 3 - partial payment, POINTS plus one card, flat 10%.               
001500* RULE 4 - fallback, full payment with any other card; if none            
001600*          qualifies the order is reported unpaid.                        
001700*----------------------------------------------------------------         
001800* 1988-01-11  DWH   ORIGINAL FOUR-RULE ALLOCATION LOGIC                   
001900* 1994-07-19  DWH   REQ 2240 - ADDED RULE 3 SPLIT-PAYMENT LOGIC           
002000* 1998-09-14  RMP   Y2K REVIEW OF THIS MEMBER - NO CHANGE                 
002100* 2013-06-03  TBC   REQ 8810 - NO PROCEDURE CHANGE, SEE WSPALOC           
002200* 2021-10-05  SNG   REQ 9940 - CLARIFIED RULE 3 FALLBACK-TO-              
002300*                   RULE-4 COMMENT AFTER A PRODUCTION QUESTION            
002400*================================================================         
002500 ALLOCATE-ORDER-ENGINE.                                                   
002600                                                                          
002700     MOVE "N" TO WS-ORDER-PAID-SW.                                        
002800                                                                          
002900     IF WS-PM-POINTS-INDEX = ZERO                                         
003000        GO TO TRY-RULE-2.                                                 
003100     IF WS-PM-LIMIT(WS-PM-POINTS-INDEX) < ORD-ORDER-VALUE                 
003200        GO TO TRY-RULE-2.                                                 
003300                                                                          
003400     PERFORM RULE1-PAY-WITH-POINTS THRU RULE1-EXIT.                       
003500     GO TO ALLOCATE-ORDER-ENGINE-EXIT.                                    
003600                                                                          
003700 TRY-RULE-2.                                                              
003800                                                                          
003900     IF ORD-PROMO-COUNT = ZERO                                            
004000        GO TO TRY-RULE-3.                                                 
004100                                                                          
004200     PERFORM RULE2-PAY-WITH-BEST-CARD THRU RULE2-EXIT.                    
004300     IF ORDER-WAS-PAID                                                    
004400        GO TO ALLOCATE-ORDER-ENGINE-EXIT.                                 
004500                                                                          
004600 TRY-RULE-3.                                                              
004700                                                                          
004800     IF WS-PM-POINTS-INDEX = ZERO                                         
004900        GO TO TRY-RULE-4.                                                 
005000                                                                          
005100     COMPUTE WS-R3-DISCOUNT = ORD-ORDER-VALUE * 0.10.                     
005200     IF WS-PM-LIMIT(WS-PM-POINTS-INDEX) < WS-R3-DISCOUNT                  
005300        GO TO TRY-RULE-4.                                                 
005400                                                                          
005500*    A REMAINDER THAT NO CARD CAN COVER MAKES NO CHARGES AT               
005600*    ALL (SEE RULE3-PARTIAL-POINTS-PLUS-CARD) -- PER REQ 9940             
005700*    THAT FALLS THROUGH TO RULE 4, IT IS NOT A FAILED ORDER.              
005800     PERFORM RULE3-PARTIAL-POINTS-PLUS-CARD THRU RULE3-EXIT.              
005900     IF ORDER-WAS-PAID                                                    
006000        GO TO ALLOCATE-ORDER-ENGINE-EXIT.                                 
006100                                                                          
006200 TRY-RULE-4.                                                              
006300                                                                          
006400     PERFORM RULE4-FALLBACK-ANY-CARD THRU RULE4-EXIT.                     
006500                                                                          
006600 ALLOCATE-ORDER-ENGINE-EXIT.                                              
006700     EXIT.                                                                
006800*________________________________________________________________         
006900                                                                          
007000 RULE1-PAY-WITH-POINTS.                                                   
007100                                                                          
007200     COMPUTE WS-DISCOUNT-AMOUNT ROUNDED =                                 
007300             ORD-ORDER-VALUE *                                            
007400             WS-PM-DISCOUNT(WS-PM-POINTS-INDEX) / 100.                    
007500     COMPUTE WS-AMOUNT-TO-PAY =                                           
007600             ORD-ORDER-VALUE - WS-DISCOUNT-AMOUNT.                        
007700                                                                          
007800     MOVE WS-PM-POINTS-INDEX TO WS-ACC-INDEX.                             
007900     MOVE WS-AMOUNT-TO-PAY   TO WS-ACC-AMOUNT.                            
008000     PERFORM ACCUMULATE-CHARGE THRU ACCUMULATE-CHARGE-EXIT.               
008100                                                                          
008200     MOVE "Y" TO WS-ORDER-PAID-SW.                                        
008300                                                                          
008400 RULE1-EXIT.                                                              
008500     EXIT.                                                                
008600*________________________________________________________________         
008700                                                                          
008800*    DESCENDING-DISCOUNT SCAN: EVERY ELIGIBLE PROMO ID THAT CAN           
008900*    COVER THE ORDER IS A CANDIDATE; THE ONE WITH THE HIGHEST             
009000*    DISCOUNT WINS, WHICH IS THE SAME RESULT AS SORTING THE               
009100*    CANDIDATES DESCENDING AND TAKING THE FIRST QUALIFIER.                
009200 RULE2-PAY-WITH-BEST-CARD.                                                
009300                                                                          
009400     MOVE ZERO TO WS-PM-BEST-INDEX.                                       
009500     MOVE -1   TO WS-PM-BEST-DISCOUNT.                                    
009600     MOVE ZERO TO WS-PROMO-IX.                                            
009700                                                                          
009800 RULE2-SCAN-PROMOS.                                                       
009900                                                                          
010000     ADD 1 TO WS-PROMO-IX.                                                
010100     IF WS-PROMO-IX > ORD-PROMO-COUNT                                     
010200        GO TO RULE2-SCAN-DONE.                                            
010300                                                                          
010400     MOVE ORD-PROMO-ID(WS-PROMO-IX) TO WS-PM-SEARCH-ID.                   
010500     PERFORM LOOK-FOR-PMETHOD-INDEX                                       
010600                         THRU LOOK-FOR-PMETHOD-INDEX-EXIT.                
010700                                                                          
010800     IF WS-PM-FOUND-INDEX = ZERO                                          
010900        GO TO RULE2-SCAN-PROMOS.                                          
011000     IF WS-PM-LIMIT(WS-PM-FOUND-INDEX) < ORD-ORDER-VALUE                  
011100        GO TO RULE2-SCAN-PROMOS.                                          
011200     IF WS-PM-DISCOUNT(WS-PM-FOUND-INDEX) NOT >                           
011300                         WS-PM-BEST-DISCOUNT                              
011400        GO TO RULE2-SCAN-PROMOS.                                          
011500                                                                          
011600     MOVE WS-PM-FOUND-INDEX TO WS-PM-BEST-INDEX.                          
011700     MOVE WS-PM-DISCOUNT(WS-PM-FOUND-INDEX)                               
011800                         TO WS-PM-BEST-DISCOUNT.                          
011900     GO TO RULE2-SCAN-PROMOS.                                             
012000                                                                          
012100 RULE2-SCAN-DONE.                                                         
012200                                                                          
012300     IF WS-PM-BEST-INDEX = ZERO                                           
012400        GO TO RULE2-EXIT.                                                 
012500                                                                          
012600     COMPUTE WS-DISCOUNT-AMOUNT ROUNDED =                                 
012700             ORD-ORDER-VALUE *                                            
012800             WS-PM-DISCOUNT(WS-PM-BEST-INDEX) / 100.                      
012900     COMPUTE WS-AMOUNT-TO-PAY =                                           
013000             ORD-ORDER-VALUE - WS-DISCOUNT-AMOUNT.                        
013100                                                                          
013200     MOVE WS-PM-BEST-INDEX TO WS-ACC-INDEX.                               
013300     MOVE WS-AMOUNT-TO-PAY TO WS-ACC-AMOUNT.                              
013400     PERFORM ACCUMULATE-CHARGE THRU ACCUMULATE-CHARGE-EXIT.               
013500                                                                          
013600     MOVE "Y" TO WS-ORDER-PAID-SW.                                        
013700                                                                          
013800 RULE2-EXIT.                                                              
013900     EXIT.                                                                
014000*________________________________________________________________         
014100                                                                          
014200 RULE3-PARTIAL-POINTS-PLUS-CARD.                                          
014300                                                                          
014400*    WS-R3-DISCOUNT WAS ALREADY COMPUTED BY THE CALLER (IT IS             
014500*    ALSO THE RULE-3 ELIGIBILITY TEST) -- DO NOT RECOMPUTE IT.            
014600     COMPUTE WS-R3-AMOUNT-TO-PAY =                                        
014700             ORD-ORDER-VALUE - WS-R3-DISCOUNT.                            
014800                                                                          
014900     IF WS-PM-LIMIT(WS-PM-POINTS-INDEX) < WS-R3-AMOUNT-TO-PAY             
015000        MOVE WS-PM-LIMIT(WS-PM-POINTS-INDEX) TO WS-R3-POINTS-USED         
015100     ELSE                                                                 
015200        MOVE WS-R3-AMOUNT-TO-PAY TO WS-R3-POINTS-USED.                    
015300                                                                          
015400     COMPUTE WS-R3-REMAINDER =                                            
015500             WS-R3-AMOUNT-TO-PAY - WS-R3-POINTS-USED.                     
015600                                                                          
015700     MOVE WS-R3-REMAINDER TO WS-FALLBACK-TARGET.                          
015800     PERFORM FIND-FALLBACK-CARD THRU FIND-FALLBACK-CARD-EXIT.             
015900                                                                          
016000     IF WS-FALLBACK-INDEX = ZERO                                          
016100        GO TO RULE3-EXIT.                                                 
016200                                                                          
016300     MOVE WS-FALLBACK-INDEX TO WS-ACC-INDEX.                              
016400     MOVE WS-R3-REMAINDER   TO WS-ACC-AMOUNT.                             
016500     PERFORM ACCUMULATE-CHARGE THRU ACCUMULATE-CHARGE-EXIT.               
016600                                                                          
016700     MOVE WS-PM-POINTS-INDEX TO WS-ACC-INDEX.                             
016800     MOVE WS-R3-POINTS-USED  TO WS-ACC-AMOUNT.                            
016900     PERFORM ACCUMULATE-CHARGE THRU ACCUMULATE-CHARGE-EXIT.               
017000                                                                          
017100     MOVE "Y" TO WS-ORDER-PAID-SW.                                        
017200                                                                          
017300 RULE3-EXIT.                                                              
017400     EXIT.                                                                
017500*________________________________________________________________         
017600                                                                          
017700 RULE4-FALLBACK-ANY-CARD.                                                 
017800                                                                          
017900     MOVE ORD-ORDER-VALUE TO WS-FALLBACK-TARGET.                          
018000     PERFORM FIND-FALLBACK-CARD THRU FIND-FALLBACK-CARD-EXIT.             
018100                                                                          
018200     IF WS-FALLBACK-INDEX = ZERO                                          
018300        DISPLAY "Failed to pay for order: " ORD-ORDER-ID                  
018400        GO TO RULE4-EXIT.                                                 
018500                                                                          
018600     MOVE WS-FALLBACK-INDEX TO WS-ACC-INDEX.                              
018700     MOVE ORD-ORDER-VALUE   TO WS-ACC-AMOUNT.                             
018800     PERFORM ACCUMULATE-CHARGE THRU ACCUMULATE-CHARGE-EXIT.               
018900                                                                          
019000     MOVE "Y" TO WS-ORDER-PAID-SW.                                        
019100                                                                          
019200 RULE4-EXIT.                                                              
019300     EXIT.                                                                
019400*________________________________________________________________         
019500                                                                          
019600*    SHARED BY RULE 3 AND RULE 4: FIRST NON-PUNKTY METHOD, IN             
019700*    ORIGINAL PAYMENT-METHODS FILE ORDER, WHOSE REMAINING LIMIT           
019800*    IS AT LEAST WS-FALLBACK-TARGET.  ZERO IF NONE QUALIFIES.             
019900 FIND-FALLBACK-CARD.                                                      
020000                                                                          
020100     MOVE ZERO TO WS-FALLBACK-INDEX.                                      
020200     MOVE ZERO TO WS-PM-INDEX.                                            
020300                                                                          
020400 FIND-FALLBACK-CARD-SCAN.                                                 
020500                                                                          
020600     ADD 1 TO WS-PM-INDEX.                                                
020700     IF WS-PM-INDEX > WS-PM-COUNT                                         
020800        GO TO FIND-FALLBACK-CARD-EXIT.                                    
020900     IF WS-PM-INDEX = WS-PM-POINTS-INDEX                                  
021000        GO TO FIND-FALLBACK-CARD-SCAN.                                    
021100     IF WS-PM-LIMIT(WS-PM-INDEX) < WS-FALLBACK-TARGET                     
021200        GO TO FIND-FALLBACK-CARD-SCAN.                                    
021300                                                                          
021400     MOVE WS-PM-INDEX TO WS-FALLBACK-INDEX.                               
021500                                                                          
021600 FIND-FALLBACK-CARD-EXIT.                                                 
021700     EXIT.                                                                
021800*________________________________________________________________         
021900                                                                          
022000*    LOOKS UP WS-PM-SEARCH-ID IN WS-PMETHOD-TABLE.  RETURNS               
022100*    WS-PM-FOUND-INDEX (ZERO IF NOT A DEFINED PAYMENT METHOD).            
022200 LOOK-FOR-PMETHOD-INDEX.                                                  
022300                                                                          
022400     MOVE ZERO TO WS-PM-FOUND-INDEX.                                      
022500     MOVE ZERO TO WS-PM-INDEX.                                            
022600                                                                          
022700 LOOK-FOR-PMETHOD-INDEX-SCAN.                                             
022800                                                                          
022900     ADD 1 TO WS-PM-INDEX.                                                
023000     IF WS-PM-INDEX > WS-PM-COUNT                                         
023100        GO TO LOOK-FOR-PMETHOD-INDEX-EXIT.                                
023200     IF WS-PM-ID(WS-PM-INDEX) NOT = WS-PM-SEARCH-ID                       
023300        GO TO LOOK-FOR-PMETHOD-INDEX-SCAN.                                
023400                                                                          
023500     MOVE WS-PM-INDEX TO WS-PM-FOUND-INDEX.                               
023600                                                                          
023700 LOOK-FOR-PMETHOD-INDEX-EXIT.                                             
023800     EXIT.                                                                
023900*________________________________________________________________         
024000                                                                          
024100*    CHARGES WS-ACC-AMOUNT TO WS-PMETHOD-TABLE(WS-ACC-INDEX).             
024200 ACCUMULATE-CHARGE.                                                       
024300                                                                          
024400     SUBTRACT WS-ACC-AMOUNT FROM WS-PM-LIMIT(WS-ACC-INDEX).               
024500     ADD WS-ACC-AMOUNT TO WS-PM-SPENT(WS-ACC-INDEX).                      
024600                                                                          
024700 ACCUMULATE-CHARGE-EXIT.                                                  
024800     EXIT.                                                                

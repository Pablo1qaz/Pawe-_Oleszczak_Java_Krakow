000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PAYMENT-ALLOCATION-BATCH.                                 
000300 AUTHOR.        D. HALVORSEN.                                             
000400 INSTALLATION.  CONSUMER FINANCE DATA CENTER.                             
000500 DATE-WRITTEN.  JANUARY 1988.                                             
000600 DATE-COMPILED.                                                           
000700 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.                   
000800*================================================================         
000900* PAYMENT-ALLOCATION-BATCH                                                
001000*                                                                         
001100* READS THE PAYMENT-METHODS FILE (PMTHFILE) ENTIRELY INTO A               
001200* WORKING-STORAGE TABLE, THEN READS THE ORDERS FILE (ORDFILE)             
001300* ONE RECORD AT A TIME AND RUNS EACH ORDER THROUGH THE                    
001400* PAYMENT-ALLOCATION ENGINE (SEE PL-ALLOCATE-ORDER.CBL).                  
001500* PRINTS ONE SUMMARY LINE PER PAYMENT METHOD ACTUALLY USED.               
001600*                                                                         
001700* ORDERS ARE ALLOCATED IN THE PHYSICAL ORDER THEY APPEAR ON               
001800* ORDFILE -- DO NOT SORT THIS FILE BEFORE A RUN; EARLIER                  
001900* ORDERS MUST CONSUME LIMITS BEFORE LATER ONES ARE SEEN.                  
002000*----------------------------------------------------------------         
002100* CHANGE LOG                                                              
002200* 1988-01-11  DWH   ORIGINAL PROGRAM - LOYALTY CARD PROJECT,              
002300*                   RULES 1-4 PER MARKETING REQUEST 88-014                
002400* 1989-05-30  DWH   REQ 88-014R1 - METHODS WITH ZERO SPENT-               
002500*                   TOTAL NO LONGER PRINTED ON THE SUMMARY                
002600* 1991-11-02  DWH   ORDER RECORD WIDENED TO CARRY UP TO 5                 
002700*                   PROMO IDS INSTEAD OF ONE (SEE FDORDER)                
002800* 1994-07-19  DWH   REQ 2240 - ADDED RULE 3 SPLIT PAYMENT,                
002900*                   POINTS PLUS CARD AT A FLAT 10% DISCOUNT               
003000* 1998-09-14  RMP   Y2K REVIEW - THIS PROGRAM CARRIES NO DATE             
003100*                   FIELDS; NO CHANGE REQUIRED, SEE TICKET                
003200*                   Y2K-0077 FOR THE SIGN-OFF                             
003300* 2004-02-20  JLK   REQ 4471 - CONVERTED SELECT CLAUSES TO                
003400*                   LOGICAL FILE NAMES FOR THE NEW JCL                    
003500*                   PROCS (SEE SLORDER, SLPMETH)                          
003600* 2013-06-03  TBC   REQ 8810 - ADDED WHOLE/CENTS REDEFINES TO             
003700*                   THE SHARED COPYBOOKS, NO CHANGE HERE                  
003800* 2021-10-05  SNG   REQ 9940 - A RULE 3 ORDER WHOSE REMAINDER             
003900*                   CANNOT BE COVERED NOW CORRECTLY FALLS                 
004000*                   THROUGH TO RULE 4 INSTEAD OF FAILING                  
004100* 2026-08-09  PDQ   REQ 11402 - SUMMARY LINE NOW BUILT BY                 
004200*                   STRING, ONE SPACE BETWEEN ID AND AMOUNT,              
004300*                   NO COLUMN PADDING; STANDALONE SCALARS                 
004400*                   RECUT TO 77-LEVEL PER SHOP STANDARD                   
004500*================================================================         
004600 ENVIRONMENT DIVISION.                                                    
004700 CONFIGURATION SECTION.                                                   
004800 SPECIAL-NAMES.                                                           
004900     C01 IS TOP-OF-FORM                                                   
005000     CLASS NUMERIC-METHOD-DISCOUNT IS "0" THRU "9".                       
005100                                                                          
005200 INPUT-OUTPUT SECTION.                                                    
005300 FILE-CONTROL.                                                            
005400                                                                          
005500     COPY "SLORDER.CBL".                                                  
005600     COPY "SLPMETH.CBL".                                                  
005700                                                                          
005800     SELECT SUMMARY-FILE ASSIGN TO SUMRPT                                 
005900            ORGANIZATION IS LINE SEQUENTIAL.                              
006000                                                                          
006100 DATA DIVISION.                                                           
006200     FILE SECTION.                                                        
006300                                                                          
006400     COPY "FDORDER.CBL".                                                  
006500     COPY "FDPMETH.CBL".                                                  
006600                                                                          
006700     FD  SUMMARY-FILE                                                     
006800         LABEL RECORDS ARE OMITTED.                                       
006900     01  SUMMARY-RECORD             PIC X(80).                            
007000                                                                          
007100     WORKING-STORAGE SECTION.                                             
007200                                                                          
007300     COPY "WSPALOC.CBL".                                                  
007400                                                                          
007500     01  WS-ORDER-FILE-STATUS       PIC X(2).                             
007600         88  ORDER-FILE-OK          VALUE "00".                           
007700         88  ORDER-FILE-EOF         VALUE "10".                           
007800     01  WS-PMETHOD-FILE-STATUS     PIC X(2).                             
007900         88  PMETHOD-FILE-OK        VALUE "00".                           
008000                                                                          
008100     01  WS-END-OF-ORDERS           PIC X.                                
008200         88  END-OF-ORDERS          VALUE "Y".                            
008300                                                                          
008400     77  WS-ORDER-COUNT             PIC S9(5) COMP VALUE ZERO.            
008500     77  WS-UNPAID-COUNT            PIC S9(5) COMP VALUE ZERO.            
008600                                                                          
008700*    SUMMARY-RECORD IS BUILT BY STRING SO THE PRINTED LINE IS             
008800*    "METHOD-ID<ONE SPACE>AMOUNT" WITH NO COLUMN PADDING --               
008900*    MARKETING WANTS THESE LINES FED STRAIGHT INTO A SPREAD-              
009000*    SHEET IMPORT, NOT LINED UP IN REPORT COLUMNS (REQ 11402).            
009100     77  D-AMOUNT-SPENT             PIC ZZZZZZ9.99.                       
009200     77  WS-LEAD-SPACES             PIC S9(4) COMP VALUE ZERO.            
009300     77  WS-AMOUNT-START            PIC S9(4) COMP VALUE ZERO.            
009400     77  WS-AMOUNT-LEN              PIC S9(4) COMP VALUE ZERO.            
009500*________________________________________________________________         
009600                                                                          
009700 PROCEDURE DIVISION.                                                      
009800                                                                          
009900 MAIN-CONTROL.                                                            
010000                                                                          
010100     OPEN INPUT  PMETHOD-FILE.                                            
010200     PERFORM LOAD-PMETHOD-TABLE.                                          
010300     CLOSE PMETHOD-FILE.                                                  
010400                                                                          
010500     OPEN INPUT  ORDER-FILE.                                              
010600     OPEN OUTPUT SUMMARY-FILE.                                            
010700                                                                          
010800     MOVE "N" TO WS-END-OF-ORDERS.                                        
010900     PERFORM READ-NEXT-ORDER.                                             
011000     PERFORM PROCESS-ONE-ORDER UNTIL END-OF-ORDERS.                       
011100                                                                          
011200     PERFORM PRINT-ALLOCATION-SUMMARY.                                    
011300                                                                          
011400     CLOSE ORDER-FILE.                                                    
011500     CLOSE SUMMARY-FILE.                                                  
011600                                                                          
011700     EXIT PROGRAM.                                                        
011800                                                                          
011900     STOP RUN.                                                            
012000*________________________________________________________________         
012100                                                                          
012200*    LOADS EVERY PMETHOD-FILE RECORD INTO WS-PMETHOD-TABLE, IN            
012300*    FILE ORDER, THEN LOCATES PUNKTY (THE POINTS ACCOUNT) ONCE            
012400*    SO THE ALLOCATION ENGINE NEVER HAS TO SEARCH FOR IT.                 
012500 LOAD-PMETHOD-TABLE.                                                      
012600                                                                          
012700     MOVE ZERO TO WS-PM-COUNT.                                            
012800                                                                          
012900 LOAD-PMETHOD-TABLE-READ.                                                 
013000                                                                          
013100     READ PMETHOD-FILE                                                    
013200         AT END                                                           
013300            GO TO LOAD-PMETHOD-TABLE-DONE.                                
013400                                                                          
013500     ADD 1 TO WS-PM-COUNT.                                                
013600     MOVE PM-METHOD-ID        TO WS-PM-ID(WS-PM-COUNT).                   
013700     MOVE PM-METHOD-DISCOUNT  TO WS-PM-DISCOUNT(WS-PM-COUNT).             
013800     MOVE PM-METHOD-LIMIT     TO WS-PM-LIMIT(WS-PM-COUNT).                
013900     MOVE ZERO                TO WS-PM-SPENT(WS-PM-COUNT).                
014000                                                                          
014100     GO TO LOAD-PMETHOD-TABLE-READ.                                       
014200                                                                          
014300 LOAD-PMETHOD-TABLE-DONE.                                                 
014400                                                                          
014500     MOVE "PUNKTY" TO WS-PM-SEARCH-ID.                                    
014600     PERFORM LOOK-FOR-PMETHOD-INDEX                                       
014700        THRU LOOK-FOR-PMETHOD-INDEX-EXIT.                                 
014800     MOVE WS-PM-FOUND-INDEX TO WS-PM-POINTS-INDEX.                        
014900*________________________________________________________________         
015000                                                                          
015100 READ-NEXT-ORDER.                                                         
015200                                                                          
015300     READ ORDER-FILE                                                      
015400         AT END                                                           
015500            MOVE "Y" TO WS-END-OF-ORDERS.                                 
015600*________________________________________________________________         
015700                                                                          
015800 PROCESS-ONE-ORDER.                                                       
015900                                                                          
016000     ADD 1 TO WS-ORDER-COUNT.                                             
016100     PERFORM ALLOCATE-ORDER-ENGINE                                        
016200        THRU ALLOCATE-ORDER-ENGINE-EXIT.                                  
016300                                                                          
016400     IF NOT ORDER-WAS-PAID                                                
016500        ADD 1 TO WS-UNPAID-COUNT.                                         
016600                                                                          
016700     PERFORM READ-NEXT-ORDER.                                             
016800*________________________________________________________________         
016900                                                                          
017000*    ONE LINE PER METHOD WITH A NON-ZERO SPENT-TOTAL; PRINTED IN          
017100*    TABLE (I.E. PAYMENT-METHODS FILE) ORDER.  NO HEADINGS, NO            
017200*    CONTROL BREAKS, NO GRAND TOTAL, PER MARKETING REQUEST 88-014.        
017300 PRINT-ALLOCATION-SUMMARY.                                                
017400                                                                          
017500     MOVE ZERO TO WS-PM-INDEX.                                            
017600                                                                          
017700 PRINT-ALLOCATION-SUMMARY-SCAN.                                           
017800                                                                          
017900     ADD 1 TO WS-PM-INDEX.                                                
018000     IF WS-PM-INDEX > WS-PM-COUNT                                         
018100        GO TO PRINT-ALLOCATION-SUMMARY-EXIT.                              
018200                                                                          
018300     IF WS-PM-SPENT(WS-PM-INDEX) = ZERO                                   
018400        GO TO PRINT-ALLOCATION-SUMMARY-SCAN.                              
018500                                                                          
018600     MOVE WS-PM-SPENT(WS-PM-INDEX) TO D-AMOUNT-SPENT.                     
018700     MOVE ZERO TO WS-LEAD-SPACES.                                         
018800     INSPECT D-AMOUNT-SPENT TALLYING WS-LEAD-SPACES                       
018900             FOR LEADING SPACES.                                          
019000     COMPUTE WS-AMOUNT-START = WS-LEAD-SPACES + 1.                        
019100     COMPUTE WS-AMOUNT-LEN   = 10 - WS-LEAD-SPACES.                       
019200                                                                          
019300*    WS-PM-ID DELIMITED BY SPACE DROPS ITS TRAILING BLANKS;               
019400*    THE REFERENCE-MODIFIED AMOUNT DROPS ITS LEADING BLANKS --            
019500*    TOGETHER THEY GIVE EXACTLY ONE SPACE BETWEEN THE TWO.                
019600     MOVE SPACES TO SUMMARY-RECORD.                                       
019700     STRING WS-PM-ID(WS-PM-INDEX)        DELIMITED BY SPACE               
019800            " "                          DELIMITED BY SIZE                
019900            D-AMOUNT-SPENT(WS-AMOUNT-START:WS-AMOUNT-LEN)                 
020000                                          DELIMITED BY SIZE               
020100       INTO SUMMARY-RECORD                                                
020200     END-STRING.                                                          
020300     WRITE SUMMARY-RECORD.                                                
020400                                                                          
020500     GO TO PRINT-ALLOCATION-SUMMARY-SCAN.                                 
020600                                                                          
020700 PRINT-ALLOCATION-SUMMARY-EXIT.                                           
020800     EXIT.                                                                
020900*________________________________________________________________         
021000                                                                          
021100 COPY "PL-ALLOCATE-ORDER.CBL".                                            
021200*________________________________________________________________         
021300                                                                          

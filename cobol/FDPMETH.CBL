000100*================================================================         
000200* FDPMETH.CBL                                                             
000300* FILE SECTION copy -- PMETHOD-FILE record layout.                        
000400* One record per available payment method.  METHOD-ID of                  
000500* "PUNKTY" identifies the customer loyalty-points account --              
000600* it is not flagged by any indicator byte, by agreement with              
000700* the loyalty-card vendor; this program tests the literal.                
000800*----------------------------------------------------------------         
000900* 1987-04-09  DWH   ORIGINAL LAYOUT - LOYALTY CARD PROJECT                
001000* 1998-09-14  RMP   Y2K - NO DATE FIELDS ON THIS RECORD, N/C              
001100* 2013-06-03  TBC   REQ 8810 - ADDED PM-METHOD-LIMIT-X REDEFINES          
001200*================================================================         
001300 FD  PMETHOD-FILE                                                         
001400     LABEL RECORDS ARE STANDARD.                                          
001500                                                                          
001600 01  PMETHOD-RECORD.                                                      
001700     05  PM-METHOD-ID            PIC X(16).                               
001800     05  PM-METHOD-DISCOUNT      PIC 9(3).                                
001900     05  PM-METHOD-LIMIT         PIC S9(7)V99.                            
002000*        PM-METHOD-LIMIT-X SPLITS THE LIMIT INTO WHOLE CURRENCY           
002100*        UNITS AND CENTS FOR EDIT-LINE MOVES (REQ 8810).                  
002200     05  PM-METHOD-LIMIT-X REDEFINES PM-METHOD-LIMIT.                     
002300         10  PM-METHOD-LIMIT-WHOLE   PIC S9(7).                           
002400         10  PM-METHOD-LIMIT-CENTS   PIC 99.                              
002500     05  FILLER                  PIC X(12).                               

000100*================================================================         
000200* WSPALOC.CBL                                                             
000300* WORKING-STORAGE to be used by PL-ALLOCATE-ORDER.CBL                     
000400*----------------------------------------------------------------         
000500*    In-memory copy of the payment-methods file (WS-PMETHOD-              
000600*    TABLE), plus the working fields the allocation rules need.           
000700*    The calling program is responsible for:                              
000800*       - loading WS-PMETHOD-TABLE / WS-PM-COUNT before the               
000900*         first order is allocated;                                       
001000*       - setting WS-PM-POINTS-INDEX once, right after load,              
001100*         by locating METHOD-ID = PUNKTY (zero if absent);                
001200*       - moving the order under test into ORDER-RECORD                   
001300*         (COPY FDORDER.CBL layout) before calling                        
001400*         ALLOCATE-ORDER-ENGINE.                                          
001500*    Returned: WS-ORDER-PAID-SW tells the caller whether the              
001600*    order was allocated; WS-PMETHOD-TABLE spent-totals and               
001700*    limits are updated in place.                                         
001800*----------------------------------------------------------------         
001900* 1988-01-11  DWH   ORIGINAL WORKING-STORAGE - RULES 1-4                  
002000* 1994-07-19  DWH   ADDED FALLBACK SEARCH FOR RULE 3 SPLIT PAY            
002100* 1998-09-14  RMP   Y2K REVIEW - NO DATE FIELDS HERE, N/C                 
002200* 2013-06-03  TBC   REQ 8810 - ADDED WS-PM-LIMIT-X REDEFINES              
002300* 2026-08-09  PDQ   REQ 11402 - STANDALONE SCALARS RECUT TO               
002400*                   77-LEVEL PER SHOP STANDARD, NO LOGIC CHG              
002500*================================================================         
002600 01  WS-PMETHOD-TABLE.                                                    
002700     05  WS-PM-ENTRY OCCURS 40 TIMES.                                     
002800         10  WS-PM-ID                PIC X(16).                           
002900         10  WS-PM-DISCOUNT          PIC 9(3).                            
003000         10  WS-PM-LIMIT             PIC S9(7)V99.                        
003100*            SPLIT VIEW OF THE REMAINING LIMIT, FOR EDIT-LINE             
003200*            MOVES ON THE SUMMARY REPORT (REQ 8810).                      
003300         10  WS-PM-LIMIT-X REDEFINES WS-PM-LIMIT.                         
003400             15  WS-PM-LIMIT-WHOLE   PIC S9(7).                           
003500             15  WS-PM-LIMIT-CENTS   PIC 99.                              
003600         10  WS-PM-SPENT             PIC S9(7)V99.                        
003700         10  FILLER                  PIC X(12).                           
003800                                                                          
003900 77  WS-PM-COUNT                 PIC S9(4) COMP VALUE ZERO.               
004000 77  WS-PM-INDEX                 PIC S9(4) COMP VALUE ZERO.               
004100 77  WS-PM-POINTS-INDEX          PIC S9(4) COMP VALUE ZERO.               
004200 77  WS-PM-BEST-INDEX            PIC S9(4) COMP VALUE ZERO.               
004300 77  WS-PM-BEST-DISCOUNT         PIC S9(3)  VALUE -1.                     
004400 77  WS-PM-SEARCH-ID             PIC X(16).                               
004500 77  WS-PM-FOUND-INDEX           PIC S9(4) COMP VALUE ZERO.               
004600 77  WS-PROMO-IX                 PIC S9(4) COMP VALUE ZERO.               
004700                                                                          
004800 01  WS-ORDER-PAID-SW            PIC X.                                   
004900     88  ORDER-WAS-PAID          VALUE "Y".                               
005000                                                                          
005100*    Rule 1 / Rule 2 working fields (round-half-up, 2 decimals).          
005200 77  WS-DISCOUNT-AMOUNT          PIC S9(7)V99.                            
005300 77  WS-AMOUNT-TO-PAY            PIC S9(7)V99.                            
005400                                                                          
005500*    Rule 3 working fields -- flat 10%, compared unrounded at             
005600*    4-decimal precision per the business rule; never edited.             
005700 77  WS-R3-DISCOUNT              PIC S9(7)V9999.                          
005800 77  WS-R3-AMOUNT-TO-PAY         PIC S9(7)V9999.                          
005900 77  WS-R3-POINTS-USED           PIC S9(7)V9999.                          
006000 77  WS-R3-REMAINDER             PIC S9(7)V9999.                          
006100                                                                          
006200*    Rule 3 / Rule 4 shared fallback-card search.                         
006300 77  WS-FALLBACK-TARGET          PIC S9(7)V9999.                          
006400 77  WS-FALLBACK-INDEX           PIC S9(4) COMP VALUE ZERO.               
006500*    Parameters into ACCUMULATE-CHARGE (charge AMOUNT to the              
006600*    table entry at INDEX -- limit down, spent-total up).                 
006700 77  WS-ACC-INDEX                PIC S9(4) COMP VALUE ZERO.               
006800 77  WS-ACC-AMOUNT               PIC S9(7)V9999.                          

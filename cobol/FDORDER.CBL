000100*================================================================         
000200* FDORDER.CBL                                                             
000300* FILE SECTION copy -- ORDER-FILE record layout.                          
000400* One record per customer order fed to the payment allocation             
000500* batch (PAYMENT-ALLOCATION-BATCH).  Loaded and processed one             
000600* record at a time, in physical file order -- order of arrival            
000700* is significant to rules 1-4, so this file is never sorted.              
000800*----------------------------------------------------------------         
000900* 1987-04-09  DWH   ORIGINAL LAYOUT - LOYALTY CARD PROJECT                
001000* 1991-11-02  DWH   ADDED PROMO-ID TABLE (WAS SINGLE PROMO CODE)          
001100* 1998-09-14  RMP   Y2K - NO DATE FIELDS ON THIS RECORD, N/C              
001200* 2004-02-20  JLK   REQ 4471 - WIDENED ORD-ORDER-ID TO X(16)              
001300* 2013-06-03  TBC   REQ 8810 - ADDED ORD-ORDER-VALUE-X REDEFINES          
001400*================================================================         
001500 FD  ORDER-FILE                                                           
001600     LABEL RECORDS ARE STANDARD.                                          
001700                                                                          
001800 01  ORDER-RECORD.                                                        
001900     05  ORD-ORDER-ID            PIC X(16).                               
002000     05  ORD-ORDER-VALUE         PIC S9(7)V99.                            
002100*        ORD-ORDER-VALUE-X SPLITS THE ORDER VALUE INTO WHOLE              
002200*        CURRENCY UNITS AND CENTS FOR EDIT-LINE MOVES (REQ 8810).         
002300     05  ORD-ORDER-VALUE-X REDEFINES ORD-ORDER-VALUE.                     
002400         10  ORD-ORDER-VALUE-WHOLE   PIC S9(7).                           
002500         10  ORD-ORDER-VALUE-CENTS   PIC 99.                              
002600     05  ORD-PROMO-COUNT         PIC 9(2).                                
002700     05  ORD-PROMO-ID                PIC X(16)                            
002800                      OCCURS 5 TIMES.                                     
002900     05  FILLER                 PIC X(13).                                

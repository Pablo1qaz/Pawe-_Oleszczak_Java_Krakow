000100*================================================================         
000200* SLORDER.CBL                                                             
000300* FILE-CONTROL copy -- ORDER-FILE (orders to be allocated).               
000400* Read sequentially, one pass, by PAYMENT-ALLOCATION-BATCH.               
000500*----------------------------------------------------------------         
000600* 1987-04-09  DWH   ORIGINAL SELECT                                       
000700* 2004-02-20  JLK   REQ 4471 - ASSIGN CHANGED TO LOGICAL NAME             
000800*================================================================         
000900 SELECT ORDER-FILE ASSIGN TO ORDFILE                                      
001000        ORGANIZATION IS SEQUENTIAL                                        
001100        ACCESS MODE IS SEQUENTIAL                                         
001200        FILE STATUS IS WS-ORDER-FILE-STATUS.                              

000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PAYMENT-ALLOCATION-SELFTEST.                              
000300 AUTHOR.        D. HALVORSEN.                                             
000400 INSTALLATION.  CONSUMER FINANCE DATA CENTER.                             
000500 DATE-WRITTEN.  JANUARY 1988.                                             
000600 DATE-COMPILED.                                                           
000700 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.                   
000800*================================================================         
000900* PAYMENT-ALLOCATION-SELFTEST                                             
001000*                                                                         
001100* STAND-ALONE REGRESSION CHECK FOR PL-ALLOCATE-ORDER.CBL.                 
001200* BUILDS THE THREE-METHOD / FOUR-ORDER SCENARIO FROM MARKETING            
001300* REQUEST 88-014 DIRECTLY IN WORKING-STORAGE (NO FILES INVOLVED)          
001400* AND RUNS EACH ORDER THROUGH THE SAME ENGINE THE PRODUCTION              
001500* BATCH USES, THEN COMPARES THE RESULTING SPENT-TOTALS AGAINST            
001600* THE EXPECTED FIGURES WORKED OUT BY HAND BELOW.                          
001700*                                                                         
001800* RUN THIS AFTER ANY CHANGE TO PL-ALLOCATE-ORDER.CBL OR                   
001900* WSPALOC.CBL BEFORE PROMOTING TO THE PRODUCTION LIBRARY.                 
002000*----------------------------------------------------------------         
002100* CHANGE LOG                                                              
002200* 1988-01-11  DWH   ORIGINAL PROGRAM - SCENARIO FROM THE                  
002300*                   MARKETING REQUEST 88-014 WORKSHEET                    
002400* 1994-07-19  DWH   REQ 2240 - NO NEW CASE ADDED; EXISTING                
002500*                   4 ORDERS DO NOT EXERCISE RULE 3, NOTED                
002600*                   HERE FOR WHOEVER PICKS THIS UP NEXT                   
002700* 1998-09-14  RMP   Y2K REVIEW - THIS PROGRAM CARRIES NO DATE             
002800*                   FIELDS; NO CHANGE REQUIRED                            
002900* 2021-10-05  SNG   REQ 9940 - RECHECKED EXPECTED FIGURES                 
003000*                   AGAINST THE REVISED RULE 3 FALLTHROUGH;               
003100*                   NO CHANGE TO THE FOUR EXISTING CASES                  
003200* 2026-08-09  PDQ   REQ 11402 - LOCAL PMETHOD-RECORD NOW CARRIES          
003300*                   THE LIMIT-X REDEFINES TO MATCH FDPMETH.CBL;           
003400*                   STANDALONE SCALARS RECUT TO 77-LEVEL                  
003500*================================================================         
003600 ENVIRONMENT DIVISION.                                                    
003700 CONFIGURATION SECTION.                                                   
003800 SPECIAL-NAMES.                                                           
003900     C01 IS TOP-OF-FORM.                                                  
004000                                                                          
004100 DATA DIVISION.                                                           
004200     WORKING-STORAGE SECTION.                                             
004300                                                                          
004400*    ORDER-RECORD AND PMETHOD-RECORD LAYOUTS, DUPLICATED HERE             
004500*    FROM FDORDER.CBL/FDPMETH.CBL SO THIS PROGRAM NEEDS NO                
004600*    FILES AT ALL -- TEST DATA IS BUILT BY MOVE STATEMENTS.               
004700                                                                          
004800     01  ORDER-RECORD.                                                    
004900         05  ORD-ORDER-ID           PIC X(16).                            
005000         05  ORD-ORDER-VALUE        PIC S9(7)V99.                         
005100         05  ORD-ORDER-VALUE-X REDEFINES ORD-ORDER-VALUE.                 
005200             10  ORD-ORDER-VALUE-WHOLE  PIC S9(7).                        
005300             10  ORD-ORDER-VALUE-CENTS  PIC 99.                           
005400         05  ORD-PROMO-COUNT        PIC 9(2).                             
005500         05  ORD-PROMO-ID           PIC X(16) OCCURS 5 TIMES.             
005600         05  FILLER                 PIC X(13).                            
005700                                                                          
005800     01  PMETHOD-RECORD.                                                  
005900         05  PM-METHOD-ID           PIC X(16).                            
006000         05  PM-METHOD-DISCOUNT     PIC 9(3).                             
006100         05  PM-METHOD-LIMIT        PIC S9(7)V99.                         
006200*            MIRRORS FDPMETH.CBL'S SPLIT VIEW OF THE LIMIT SO             
006300*            THIS LOCAL LAYOUT STAYS IN STEP WITH THE REAL ONE.           
006400         05  PM-METHOD-LIMIT-X REDEFINES PM-METHOD-LIMIT.                 
006500             10  PM-METHOD-LIMIT-WHOLE  PIC S9(7).                        
006600             10  PM-METHOD-LIMIT-CENTS  PIC 99.                           
006700         05  FILLER                 PIC X(12).                            
006800                                                                          
006900     COPY "WSPALOC.CBL".                                                  
007000                                                                          
007100     77  WS-CASE-COUNT              PIC S9(3) COMP VALUE ZERO.            
007200     77  WS-FAIL-COUNT              PIC S9(3) COMP VALUE ZERO.            
007300     77  WS-EXPECTED-AMOUNT         PIC S9(7)V99.                         
007400     77  D-EXPECTED                 PIC ZZZZZZ9.99.                       
007500     77  D-ACTUAL                   PIC ZZZZZZ9.99.                       
007600*________________________________________________________________         
007700                                                                          
007800 PROCEDURE DIVISION.                                                      
007900                                                                          
008000 MAIN-CONTROL.                                                            
008100                                                                          
008200     PERFORM BUILD-PMETHOD-TABLE.                                         
008300                                                                          
008400     MOVE "ORDER1"  TO ORD-ORDER-ID.                                      
008500     MOVE 100.00    TO ORD-ORDER-VALUE.                                   
008600     MOVE 1         TO ORD-PROMO-COUNT.                                   
008700     MOVE "mZysk"   TO ORD-PROMO-ID(1).                                   
008800     PERFORM ALLOCATE-ORDER-ENGINE                                        
008900        THRU ALLOCATE-ORDER-ENGINE-EXIT.                                  
009000                                                                          
009100     MOVE "ORDER2"     TO ORD-ORDER-ID.                                   
009200     MOVE 200.00       TO ORD-ORDER-VALUE.                                
009300     MOVE 1            TO ORD-PROMO-COUNT.                                
009400     MOVE "BosBankrut" TO ORD-PROMO-ID(1).                                
009500     PERFORM ALLOCATE-ORDER-ENGINE                                        
009600        THRU ALLOCATE-ORDER-ENGINE-EXIT.                                  
009700                                                                          
009800     MOVE "ORDER3"     TO ORD-ORDER-ID.                                   
009900     MOVE 150.00       TO ORD-ORDER-VALUE.                                
010000     MOVE 2            TO ORD-PROMO-COUNT.                                
010100     MOVE "mZysk"      TO ORD-PROMO-ID(1).                                
010200     MOVE "BosBankrut" TO ORD-PROMO-ID(2).                                
010300     PERFORM ALLOCATE-ORDER-ENGINE                                        
010400        THRU ALLOCATE-ORDER-ENGINE-EXIT.                                  
010500                                                                          
010600     MOVE "ORDER4" TO ORD-ORDER-ID.                                       
010700     MOVE 50.00    TO ORD-ORDER-VALUE.                                    
010800     MOVE 0        TO ORD-PROMO-COUNT.                                    
010900     PERFORM ALLOCATE-ORDER-ENGINE                                        
011000        THRU ALLOCATE-ORDER-ENGINE-EXIT.                                  
011100                                                                          
011200*    ORDER1 TAKES RULE 1 (PUNKTY LIMIT 100.00 = ORDER VALUE);             
011300*    PUNKTY SPENT GOES TO 85.00, PUNKTY LIMIT DOWN TO 15.00.              
011400     MOVE "PUNKTY" TO WS-PM-SEARCH-ID.                                    
011500     PERFORM LOOK-FOR-PMETHOD-INDEX                                       
011600        THRU LOOK-FOR-PMETHOD-INDEX-EXIT.                                 
011700     MOVE 85.00 TO WS-EXPECTED-AMOUNT.                                    
011800     PERFORM CHECK-METHOD-SPENT.                                          
011900                                                                          
012000*    ORDER2 TAKES RULE 2 VIA BOSBANKRUT (ONLY PROMO OFFERED,              
012100*    LIMIT 200.00 COVERS THE ORDER); DISCOUNT 5% OF 200.00 =              
012200*    10.00, SO BOSBANKRUT IS CHARGED 190.00 ON THIS ORDER.                
012300*    ORDER3 OFFERS BOTH MZYSK (10%) AND BOSBANKRUT (5%); THE              
012400*    HIGHER-DISCOUNT MZYSK WINS RULE 2, CHARGED 150.00 LESS               
012500*    10% = 15.00, I.E. 135.00 -- BOSBANKRUT IS NOT TOUCHED,               
012600*    SO ITS RUNNING TOTAL STAYS AT THE 190.00 FROM ORDER2.                
012700     MOVE "BosBankrut" TO WS-PM-SEARCH-ID.                                
012800     PERFORM LOOK-FOR-PMETHOD-INDEX                                       
012900        THRU LOOK-FOR-PMETHOD-INDEX-EXIT.                                 
013000     MOVE 190.00 TO WS-EXPECTED-AMOUNT.                                   
013100     PERFORM CHECK-METHOD-SPENT.                                          
013200                                                                          
013300     MOVE "mZysk" TO WS-PM-SEARCH-ID.                                     
013400     PERFORM LOOK-FOR-PMETHOD-INDEX                                       
013500        THRU LOOK-FOR-PMETHOD-INDEX-EXIT.                                 
013600     MOVE 135.00 TO WS-EXPECTED-AMOUNT.                                   
013700     PERFORM CHECK-METHOD-SPENT.                                          
013800                                                                          
013900*    ORDER4 HAS NO PROMOS; PUNKTY LIMIT IS NOW ONLY 15.00,                
014000*    BELOW THE 50.00 ORDER VALUE, SO RULE 1 DOES NOT APPLY.               
014100*    10% OF 50.00 IS 5.00 -- PUNKTY LIMIT 15.00 COVERS THAT,              
014200*    SO RULE 3 APPLIES: AMOUNT TO PAY IS 45.00, ALL OF IT                 
014300*    COVERED BY THE REMAINING 15.00 OF POINTS IS NOT ENOUGH,              
014400*    SO POINTS-USED IS 15.00 AND THE 30.00 REMAINDER GOES TO              
014500*    THE FIRST NON-PUNKTY CARD IN FILE ORDER, MZYSK.                      
014600     MOVE "PUNKTY" TO WS-PM-SEARCH-ID.                                    
014700     PERFORM LOOK-FOR-PMETHOD-INDEX                                       
014800        THRU LOOK-FOR-PMETHOD-INDEX-EXIT.                                 
014900     MOVE 100.00 TO WS-EXPECTED-AMOUNT.                                   
015000     PERFORM CHECK-METHOD-SPENT.                                          
015100                                                                          
015200     MOVE "mZysk" TO WS-PM-SEARCH-ID.                                     
015300     PERFORM LOOK-FOR-PMETHOD-INDEX                                       
015400        THRU LOOK-FOR-PMETHOD-INDEX-EXIT.                                 
015500     MOVE 165.00 TO WS-EXPECTED-AMOUNT.                                   
015600     PERFORM CHECK-METHOD-SPENT.                                          
015700                                                                          
015800     DISPLAY "SELFTEST CASES RUN:    " WS-CASE-COUNT.                     
015900     DISPLAY "SELFTEST CASES FAILED: " WS-FAIL-COUNT.                     
016000                                                                          
016100     EXIT PROGRAM.                                                        
016200                                                                          
016300     STOP RUN.                                                            
016400*________________________________________________________________         
016500                                                                          
016600 BUILD-PMETHOD-TABLE.                                                     
016700                                                                          
016800     MOVE 3 TO WS-PM-COUNT.                                               
016900                                                                          
017000     MOVE "PUNKTY"     TO WS-PM-ID(1).                                    
017100     MOVE 15           TO WS-PM-DISCOUNT(1).                              
017200     MOVE 100.00       TO WS-PM-LIMIT(1).                                 
017300     MOVE ZERO         TO WS-PM-SPENT(1).                                 
017400                                                                          
017500     MOVE "mZysk"      TO WS-PM-ID(2).                                    
017600     MOVE 10           TO WS-PM-DISCOUNT(2).                              
017700     MOVE 180.00       TO WS-PM-LIMIT(2).                                 
017800     MOVE ZERO         TO WS-PM-SPENT(2).                                 
017900                                                                          
018000     MOVE "BosBankrut" TO WS-PM-ID(3).                                    
018100     MOVE 5            TO WS-PM-DISCOUNT(3).                              
018200     MOVE 200.00       TO WS-PM-LIMIT(3).                                 
018300     MOVE ZERO         TO WS-PM-SPENT(3).                                 
018400                                                                          
018500     MOVE "PUNKTY" TO WS-PM-SEARCH-ID.                                    
018600     PERFORM LOOK-FOR-PMETHOD-INDEX                                       
018700        THRU LOOK-FOR-PMETHOD-INDEX-EXIT.                                 
018800     MOVE WS-PM-FOUND-INDEX TO WS-PM-POINTS-INDEX.                        
018900*________________________________________________________________         
019000                                                                          
019100*    COMPARES WS-PM-SPENT AT WS-PM-FOUND-INDEX (SET BY THE                
019200*    CALLER JUST BEFORE THIS PERFORM) AGAINST WS-EXPECTED-                
019300*    AMOUNT AND DISPLAYS A PASS/FAIL LINE FOR THE RUN LOG.                
019400 CHECK-METHOD-SPENT.                                                      
019500                                                                          
019600     ADD 1 TO WS-CASE-COUNT.                                              
019700     MOVE WS-EXPECTED-AMOUNT               TO D-EXPECTED.                 
019800     MOVE WS-PM-SPENT(WS-PM-FOUND-INDEX)   TO D-ACTUAL.                   
019900                                                                          
020000     IF WS-PM-SPENT(WS-PM-FOUND-INDEX) = WS-EXPECTED-AMOUNT               
020100        DISPLAY "PASS " WS-PM-ID(WS-PM-FOUND-INDEX)                       
020200                " EXPECTED " D-EXPECTED " ACTUAL " D-ACTUAL               
020300     ELSE                                                                 
020400        ADD 1 TO WS-FAIL-COUNT                                            
020500        DISPLAY "FAIL " WS-PM-ID(WS-PM-FOUND-INDEX)                       
020600                " EXPECTED " D-EXPECTED " ACTUAL " D-ACTUAL.              
020700*________________________________________________________________         
020800                                                                          
020900 COPY "PL-ALLOCATE-ORDER.CBL".                                            
021000*________________________________________________________________         
021100                                                                          
